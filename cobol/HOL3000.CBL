000100*****************************************************************
000200* Title..........: HOL3000 - Holiday Transaction Processor
000300* Author..........: B. Stearns
000400* Installation....: Personnel Systems Group
000500* Date-Written....: 03-22-91
000600* Date-Compiled...:
000700* Security........: Personnel Systems Group - Internal Use Only
000800* Program Desc....: Reads the daily stream of holiday (leave)
000900*                  transactions - create, update, delete, approve,
001000*                  publish, unpublish, get - against the employee
001100*                  and holiday-type reference tables and the
001200*                  holiday master file, applies each transaction
001300*                  under the DRAFT/PUBLISHED/APPROVED/IN-PROGRESS/
001400*                  PASSED lifecycle and role/ownership authorization
001500*                  rules, writes an updated holiday master file,
001600*                  appends approval/rejection notices to the notice
001700*                  file, lists recorded notices on a GET transaction,
001800*                  and produces the transaction activity report with
001900*                  control totals.
002000*****************************************************************
002100* CHANGE LOG
002200* 03-22-91  RTC  ORIGINAL PROGRAM, HOLIDAY SYSTEM CUTOVER
002300* 08-09-91  RTC  ADDED VALIDATION OF TYPE-ID AND DATE RANGE
002400* 07-14-94  BJS  ADDED APPROVE TRANSACTION AND NOTICE FILE OUTPUT
002500* 07-29-94  BJS  ADDED PUBLISH / UNPUBLISH TRANSACTIONS
002600* 02-11-96  RTC  ADDED GET/QUERY TRANSACTION, REQ HOL-96-019
002700* 11-02-96  RTC  WIDENED CONTROL TOTALS FOR PER-CODE BREAKDOWN
002800* 04-18-98  BJS  CENTURY WINDOW ON ACCEPT-FROM-DATE, REQ Y2K-014
002900* 01-06-99  BJS  Y2K FOLLOW-UP - VERIFIED ALL DATE FIELDS 4-DIGIT
003000*                YEAR ON DISK, ONLY THE SYSTEM CLOCK NEEDED THE
003100*                CENTURY WINDOW ABOVE
003200* 09-30-00  RTC  REJECT TRANSACTIONS AGAINST DEACTIVATED LOGONS,
003300*                REQ HOL-00-227
003400* 03-14-01  RTC  REBUILT EDIT/AUTHORIZATION LOGIC TO THE OWNERSHIP
003500*                AND STATUS-TRANSITION RULES PUBLISHED BY PERSONNEL
003600*                POLICY (REQ HOL-01-050) - REJECT REASONS NOW A FIXED
003700*                VOCABULARY (USER NOT FOUND, USER NOT ACTIVE, HOLIDAY
003800*                NOT FOUND, HOLIDAY TYPE NOT FOUND, INVALID PERIOD,
003900*                FORBIDDEN, INVALID STATUS); ADDED STATUS-LIFECYCLE
004000*                PRECONDITION EDIT; REFORMATTED THE TRANSACTION LINE
004100*                TO CODE/HOLIDAY-ID/EMAIL/OUTCOME/REASON COLUMNS;
004200*                ADDED NOTICE LISTING ON THE GET TRANSACTION
004300* 03-14-01  RTC  RENAMED THE ACCEPTED-COUNT TOTAL TO MATCH PERSONNEL
004400*                POLICY WORDING (WAS "APPLIED"), REQ HOL-01-050
004500*****************************************************************
004600
004700IDENTIFICATION DIVISION.
004800
004900PROGRAM-ID.  HOL3000.
005000AUTHOR.  B. STEARNS.
005100INSTALLATION.  PERSONNEL SYSTEMS GROUP.
005200DATE-WRITTEN.  03-22-91.
005300DATE-COMPILED.
005400SECURITY.  PERSONNEL SYSTEMS GROUP - INTERNAL USE ONLY.
005500
005600ENVIRONMENT DIVISION.
005700
005800CONFIGURATION SECTION.
005900
006000SPECIAL-NAMES.
006100    C01 IS TOP-OF-FORM.
006200
006300INPUT-OUTPUT SECTION.
006400
006500FILE-CONTROL.
006600
006700    SELECT EMPFILE   ASSIGN TO EMPFILE.
006800    SELECT HTYFILE   ASSIGN TO HTYFILE.
006900    SELECT HOLFILE   ASSIGN TO HOLFILE.
007000    SELECT TRNFILE   ASSIGN TO TRNFILE.
007100    SELECT HOLOUT    ASSIGN TO HOLOUT
007200                      FILE STATUS IS HOLOUT-FILE-STATUS.
007300    SELECT NOTFILE   ASSIGN TO NOTFILE
007400                      FILE STATUS IS NOTFILE-FILE-STATUS.
007500    SELECT RPTFILE   ASSIGN TO RPTFILE
007600                      FILE STATUS IS RPTFILE-FILE-STATUS.
007700
007800DATA DIVISION.
007900
008000FILE SECTION.
008100
008200FD  EMPFILE.
008300
00840001  EMPFILE-RECORD           PIC X(99).
008500
008600FD  HTYFILE.
008700
00880001  HTYFILE-RECORD           PIC X(84).
008900
009000FD  HOLFILE.
009100
00920001  HOLFILE-RECORD           PIC X(138).
009300
009400FD  TRNFILE.
009500
00960001  TRNFILE-RECORD           PIC X(202).
009700
009800FD  HOLOUT.
009900
01000001  HOLOUT-RECORD            PIC X(138).
010100
010200FD  NOTFILE.
010300
01040001  NOTFILE-RECORD           PIC X(88).
010500
010600FD  RPTFILE.
010700
01080001  RPTFILE-RECORD           PIC X(132).
010900
011000WORKING-STORAGE SECTION.
011100
01120001  SWITCHES.
011300    05  ALL-TRANS-PROCESSED-SWITCH      PIC X   VALUE "N".
011400        88  ALL-TRANS-PROCESSED                 VALUE "Y".
011500    05  TRAN-VALID-SWITCH                PIC X   VALUE "Y".
011600        88  TRAN-IS-VALID                       VALUE "Y".
011700        88  TRAN-IS-INVALID                     VALUE "N".
011800    05  EMPLOYEE-FOUND-SWITCH            PIC X   VALUE "N".
011900        88  EMPLOYEE-WAS-FOUND                  VALUE "Y".
012000    05  HOLTYPE-FOUND-SWITCH             PIC X   VALUE "N".
012100        88  HOLTYPE-WAS-FOUND                   VALUE "Y".
012200    05  HOLIDAY-FOUND-SWITCH              PIC X   VALUE "N".
012300        88  HOLIDAY-WAS-FOUND                   VALUE "Y".
012400    05  FILLER                           PIC X(01).
012500
01260001  FILE-STATUS-FIELDS.
012700    05  EMPFILE-FILE-STATUS      PIC XX.
012800        88  EMPFILE-SUCCESSFUL          VALUE "00".
012900        88  EMPFILE-AT-END              VALUE "10".
013000    05  HTYFILE-FILE-STATUS      PIC XX.
013100        88  HTYFILE-SUCCESSFUL          VALUE "00".
013200        88  HTYFILE-AT-END               VALUE "10".
013300    05  HOLFILE-FILE-STATUS      PIC XX.
013400        88  HOLFILE-SUCCESSFUL          VALUE "00".
013500        88  HOLFILE-AT-END               VALUE "10".
013600    05  TRNFILE-FILE-STATUS      PIC XX.
013700        88  TRNFILE-SUCCESSFUL          VALUE "00".
013800        88  TRNFILE-AT-END               VALUE "10".
013900    05  HOLOUT-FILE-STATUS       PIC XX.
014000        88  HOLOUT-SUCCESSFUL           VALUE "00".
014100    05  NOTFILE-FILE-STATUS      PIC XX.
014200        88  NOTFILE-SUCCESSFUL          VALUE "00".
014300    05  RPTFILE-FILE-STATUS      PIC XX.
014400        88  RPTFILE-SUCCESSFUL          VALUE "00".
014500    05  FILLER                   PIC X(02).
014600
014700*    IN-MEMORY EMPLOYEE TABLE, LOADED WHOLE FROM EMPFILE, SEARCHED
014800*    BY EMP-EMAIL - SPEC DOES NOT REQUIRE THE TABLE SORTED
01490001  EMPLOYEE-TABLE-CONTROL.
015000    05  WS-EMP-TABLE-COUNT          PIC 9(05)   COMP.
015100    05  EMPLOYEE-TABLE.
015200        10  EMPLOYEE-TABLE-ENTRY OCCURS 2000 TIMES
015300                                 INDEXED BY EMP-IDX.
015400            15  WS-EMP-ID              PIC 9(09).
015500            15  WS-EMP-FIRSTNAME       PIC X(20).
015600            15  WS-EMP-LASTNAME        PIC X(20).
015700            15  WS-EMP-DOB             PIC 9(08).
015800            15  WS-EMP-ACTIVATED       PIC X(01).
015900                88  WS-EMP-IS-ACTIVATED       VALUE "Y".
016000            15  WS-EMP-EMAIL           PIC X(40).
016100            15  WS-EMP-ROLE            PIC X(01).
016200                88  WS-EMP-ROLE-EMPLOYEE      VALUE "E".
016300                88  WS-EMP-ROLE-ADMIN         VALUE "A".
016400                88  WS-EMP-ROLE-SUPER-ADMIN   VALUE "S".
016500            15  FILLER                 PIC X(01).
016600    05  FILLER                      PIC X(01).
016700
016800*    IN-MEMORY HOLIDAY-TYPE TABLE, LOADED WHOLE FROM HTYFILE,
016900*    SEARCHED BY HTY-ID
01700001  HOLTYPE-TABLE-CONTROL.
017100    05  WS-HTY-TABLE-COUNT          PIC 9(04)   COMP.
017200    05  HOLTYPE-TABLE.
017300        10  HOLTYPE-TABLE-ENTRY OCCURS 200 TIMES
017400                                 INDEXED BY HTY-IDX.
017500            15  WS-HTY-ID              PIC 9(04).
017600            15  WS-HTY-NAME            PIC X(20).
017700            15  WS-HTY-DESC            PIC X(60).
017800            15  FILLER                 PIC X(01).
017900    05  FILLER                      PIC X(01).
018000
018100*    IN-MEMORY HOLIDAY TABLE, LOADED WHOLE FROM HOLFILE, UPDATED
018200*    IN PLACE AS TRANSACTIONS ARE APPLIED, THEN SPILLED BACK OUT
018300*    TO HOLOUT IN TABLE ORDER AT END OF RUN
01840001  HOLIDAY-TABLE-CONTROL.
018500    05  WS-HOL-TABLE-COUNT          PIC 9(05)   COMP.
018600    05  WS-NEXT-HOL-ID              PIC 9(09)   COMP.
018700    05  HOLIDAY-TABLE.
018800        10  HOLIDAY-TABLE-ENTRY OCCURS 5000 TIMES
018900                                 INDEXED BY HOL-IDX.
019000            15  WS-HOL-ID              PIC 9(09).
019100            15  WS-HOL-TITLE           PIC X(30).
019200            15  WS-HOL-DESC            PIC X(60).
019300            15  WS-HOL-TYPE-ID         PIC 9(04).
019400            15  WS-HOL-START-DATE      PIC 9(08).
019500            15  WS-HOL-END-DATE        PIC 9(08).
019600            15  WS-HOL-STATUS          PIC X(01).
019700                88  WS-HOL-STATUS-DRAFT        VALUE "D".
019800                88  WS-HOL-STATUS-PUBLISHED    VALUE "P".
019900                88  WS-HOL-STATUS-APPROVED     VALUE "A".
020000                88  WS-HOL-STATUS-IN-PROGRESS  VALUE "I".
020100                88  WS-HOL-STATUS-PASSED       VALUE "C".
020200            15  WS-HOL-AUTHOR-ID       PIC 9(09).
020300            15  WS-HOL-CREATED-AT      PIC 9(08).
020400            15  FILLER                 PIC X(01).
020500    05  FILLER                      PIC X(01).
020600
020700*    IN-MEMORY NOTICE TABLE, BUILT AS APPROVE TRANSACTIONS RECORD
020800*    OPINIONS DURING THIS RUN (NOTFILE IS EXTEND-ONLY AND IS NOT
020900*    RE-READ) - SEARCHED BY NOT-HOLIDAY-ID TO ANSWER A GET
02100001  NOTICE-TABLE-CONTROL.
021100    05  WS-NOT-TABLE-COUNT          PIC 9(05)   COMP.
021200    05  NOTICE-TABLE.
021300        10  NOTICE-TABLE-ENTRY OCCURS 20000 TIMES
021400                                 INDEXED BY NOT-IDX.
021500            15  WS-NOT-ID              PIC 9(09).
021600            15  WS-NOT-HOLIDAY-ID      PIC 9(09).
021700            15  WS-NOT-TYPE            PIC X(01).
021800            15  WS-NOT-DESC            PIC X(60).
021900            15  WS-NOT-DATE            PIC 9(08).
022000            15  FILLER                 PIC X(01).
022100    05  FILLER                      PIC X(01).
022200
022300*    NOTICE ID COUNTER, ASSIGNED IN ARRIVAL SEQUENCE
02240001  WS-NEXT-NOT-ID               PIC 9(09)   COMP  VALUE ZEROS.
022500
022600*    CURRENT TRANSACTION AND ITS RELATED RECORD AREAS
02270001  WS-TRANSACTION-RECORD.
022800    COPY HOLTRN.
022900
02300001  WS-EMPLOYEE-RECORD.
023100    COPY HOLEMP.
023200
02330001  WS-HOLTYPE-RECORD.
023400    COPY HOLTYP.
023500
02360001  WS-HOLIDAY-RECORD.
023700    COPY HOLMAS.
023800
02390001  WS-NOTICE-RECORD.
024000    COPY HOLNOT.
024100
024200*    TODAY'S DATE, TAKEN FROM THE SYSTEM CLOCK AND WINDOWED TO A
024300*    FOUR DIGIT YEAR.  REDEFINITION 1 OF 4 - GROUP/NUMERIC VIEW
024400*    OF THE ACCEPT-FROM-DATE RETURN AREA.
02450001  WS-SYSTEM-DATE.
024600    05  WS-SYS-YY                PIC 9(02).
024700    05  WS-SYS-MM                PIC 9(02).
024800    05  WS-SYS-DD                PIC 9(02).
02490001  WS-SYSTEM-DATE-NUM REDEFINES WS-SYSTEM-DATE
025000                                 PIC 9(06).
025100
025200*    WINDOWED PROCESSING DATE, YYYYMMDD.  REDEFINITION 2 OF 4 -
025300*    NUMERIC VIEW USED FOR COMPARISON AGAINST HOL-START-DATE,
025400*    HOL-END-DATE AND TRN-START-DATE.
02550001  WS-PROCESS-DATE-GROUP.
025600    05  WS-PROC-CENTURY          PIC 9(02).
025700    05  WS-PROC-YY               PIC 9(02).
025800    05  WS-PROC-MM               PIC 9(02).
025900    05  WS-PROC-DD               PIC 9(02).
02600001  WS-PROCESS-DATE REDEFINES WS-PROCESS-DATE-GROUP
026100                                 PIC 9(08).
026200
026300*    CONTROL TOTALS, BY TRANSACTION CODE AND OVERALL
02640001  WS-CONTROL-TOTALS.
026500    05  WS-TOTAL-READ            PIC 9(07)   COMP  VALUE ZERO.
026600    05  WS-TOTAL-ACCEPTED        PIC 9(07)   COMP  VALUE ZERO.
026700    05  WS-TOTAL-REJECTED        PIC 9(07)   COMP  VALUE ZERO.
026800    05  WS-TOTAL-CREATE          PIC 9(07)   COMP  VALUE ZERO.
026900    05  WS-TOTAL-UPDATE          PIC 9(07)   COMP  VALUE ZERO.
027000    05  WS-TOTAL-DELETE          PIC 9(07)   COMP  VALUE ZERO.
027100    05  WS-TOTAL-APPROVE         PIC 9(07)   COMP  VALUE ZERO.
027200    05  WS-TOTAL-PUBLISH         PIC 9(07)   COMP  VALUE ZERO.
027300    05  WS-TOTAL-UNPUBLISH       PIC 9(07)   COMP  VALUE ZERO.
027400    05  WS-TOTAL-QUERY           PIC 9(07)   COMP  VALUE ZERO.
027500    05  FILLER                   PIC X(01).
027600
027700*    MISC WORK AREAS
02780001  WS-EDIT-MESSAGE              PIC X(30).
02790001  WS-LINE-COUNT                PIC 9(03)   COMP  VALUE ZERO.
02800001  WS-PAGE-COUNT                PIC 9(03)   COMP  VALUE ZERO.
028100
028200*    TRANSACTION ACTIVITY REPORT LINE - CODE / HOLIDAY-ID / USER
028300*    EMAIL / OUTCOME / REASON, PER PERSONNEL POLICY REQ HOL-01-050
02840001  WS-REPORT-LINE.
028500    05  RL-CODE                  PIC X(02).
028600    05  FILLER                   PIC X(01)   VALUE SPACE.
028700    05  RL-HOLIDAY-ID             PIC 9(09).
028800    05  FILLER                   PIC X(01)   VALUE SPACE.
028900    05  RL-USER-EMAIL            PIC X(25).
029000    05  FILLER                   PIC X(01)   VALUE SPACE.
029100    05  RL-OUTCOME               PIC X(08).
029200    05  FILLER                   PIC X(01)   VALUE SPACE.
029300    05  RL-REASON                PIC X(30).
029400    05  FILLER                   PIC X(54)   VALUE SPACES.
029500
029600*    REDEFINITION 3 OF 4 - THE SAME PRINT AREA VIEWED AS THE
029700*    NOTICE-LISTING LINE WRITTEN FOR EACH NOTICE ON A GET
02980001  WS-NOTICE-LINE REDEFINES WS-REPORT-LINE.
029900    05  NL-LITERAL               PIC X(08).
030000    05  FILLER                   PIC X(01)   VALUE SPACE.
030100    05  NL-HOLIDAY-ID            PIC 9(09).
030200    05  FILLER                   PIC X(01)   VALUE SPACE.
030300    05  NL-NOTICE-ID             PIC 9(09).
030400    05  FILLER                   PIC X(01)   VALUE SPACE.
030500    05  NL-TYPE                  PIC X(10).
030600    05  FILLER                   PIC X(01)   VALUE SPACE.
030700    05  NL-DATE                  PIC 9(08).
030800    05  FILLER                   PIC X(01)   VALUE SPACE.
030900    05  NL-DESC                  PIC X(60).
031000    05  FILLER                   PIC X(22)   VALUE SPACES.
031100
031200*    REDEFINITION 4 OF 4 - THE SAME PRINT AREA VIEWED AS THE
031300*    TOTALS-BLOCK LINE PRINTED AT END OF RUN
03140001  WS-TOTALS-LINE REDEFINES WS-REPORT-LINE.
031500    05  TL-LEGEND                PIC X(24).
031600    05  TL-COUNT                 PIC ZZZ,ZZ9.
031700    05  FILLER                   PIC X(94)   VALUE SPACES.
031800
03190001  WS-HEADING-LINE-1.
032000    05  FILLER                   PIC X(40)   VALUE
032100        "HOL3000  HOLIDAY TRANSACTION ACTIVITY  ".
032200    05  FILLER                   PIC X(10)   VALUE "RUN DATE ".
032300    05  HL1-RUN-DATE             PIC 9(08).
032400    05  FILLER                   PIC X(74)   VALUE SPACES.
032500
032600PROCEDURE DIVISION.
032700
032800*****************************************************************
032900*    Main line.  Opens all files, loads the employee, holiday
033000*    type and holiday reference tables, then drives the
033100*    transaction file to end of file applying each transaction
033200*    under the holiday lifecycle and authorization rules.
033300*    Finally, spills the updated holiday table to HOLOUT, prints
033400*    the control totals, closes all files and terminates the run.
033500*****************************************************************
033600000-PROCESS-HOLIDAY-TRANSACTIONS.
033700
033800    PERFORM 050-INITIALIZE-RUN.
033900    PERFORM 100-LOAD-EMPLOYEE-TABLE.
034000    PERFORM 150-LOAD-HOLTYPE-TABLE.
034100    PERFORM 175-LOAD-HOLIDAY-TABLE.
034200    PERFORM 200-READ-TRANSACTION.
034300    PERFORM 300-PROCESS-ONE-TRANSACTION
034400        UNTIL ALL-TRANS-PROCESSED.
034500    PERFORM 700-SPILL-HOLIDAY-TABLE.
034600    PERFORM 780-PRINT-CONTROL-TOTALS.
034700    PERFORM 800-CLOSE-FILES.
034800    STOP RUN.
034900
035000*****************************************************************
035100*    Opens all files, accepts the system date and windows it to
035200*    a four digit year for use as today's processing date, and
035300*    prints the report heading line.
035400*****************************************************************
035500050-INITIALIZE-RUN.
035600
035700    OPEN INPUT  EMPFILE
035800                HTYFILE
035900                HOLFILE
036000                TRNFILE
036100         OUTPUT HOLOUT
036200                NOTFILE
036300                RPTFILE.
036400    MOVE ZERO TO WS-NOT-TABLE-COUNT.
036500    ACCEPT WS-SYSTEM-DATE FROM DATE.
036600    MOVE WS-SYS-MM TO WS-PROC-MM.
036700    MOVE WS-SYS-DD TO WS-PROC-DD.
036800    MOVE WS-SYS-YY TO WS-PROC-YY.
036900    IF WS-SYS-YY IS LESS THAN 50
037000        MOVE 20 TO WS-PROC-CENTURY                                 Y2K-014
037100    ELSE
037200        MOVE 19 TO WS-PROC-CENTURY.                                Y2K-014
037300    MOVE WS-PROCESS-DATE TO HL1-RUN-DATE.
037400    WRITE RPTFILE-RECORD FROM WS-HEADING-LINE-1
037500        AFTER ADVANCING TOP-OF-FORM.
037600
037700*****************************************************************
037800*    Loads the employee reference table from EMPFILE, one entry
037900*    per employee, until end of file.
038000*****************************************************************
038100100-LOAD-EMPLOYEE-TABLE.
038200
038300    MOVE ZERO TO WS-EMP-TABLE-COUNT.
038400    PERFORM 105-READ-EMPLOYEE-RECORD.
038500    PERFORM 110-EDIT-ONE-EMPLOYEE
038600        UNTIL EMPFILE-AT-END.
038700
038800105-READ-EMPLOYEE-RECORD.
038900
039000    READ EMPFILE INTO WS-EMPLOYEE-RECORD
039100        AT END
039200            SET EMPFILE-AT-END TO TRUE.
039300
039400110-EDIT-ONE-EMPLOYEE.
039500
039600    ADD 1 TO WS-EMP-TABLE-COUNT.
039700    SET EMP-IDX TO WS-EMP-TABLE-COUNT.
039800    MOVE EMP-ID TO WS-EMP-ID (EMP-IDX).
039900    MOVE EMP-FIRSTNAME TO WS-EMP-FIRSTNAME (EMP-IDX).
040000    MOVE EMP-LASTNAME TO WS-EMP-LASTNAME (EMP-IDX).
040100    MOVE EMP-DOB TO WS-EMP-DOB (EMP-IDX).
040200    MOVE EMP-ACTIVATED TO WS-EMP-ACTIVATED (EMP-IDX).
040300    MOVE EMP-EMAIL TO WS-EMP-EMAIL (EMP-IDX).
040400    MOVE EMP-ROLE TO WS-EMP-ROLE (EMP-IDX).
040500    PERFORM 105-READ-EMPLOYEE-RECORD.
040600
040700*****************************************************************
040800*    Loads the holiday type reference table from HTYFILE, one
040900*    entry per holiday type, until end of file.
041000*****************************************************************
041100150-LOAD-HOLTYPE-TABLE.
041200
041300    MOVE ZERO TO WS-HTY-TABLE-COUNT.
041400    PERFORM 155-READ-HOLTYPE-RECORD.
041500    PERFORM 160-EDIT-ONE-HOLTYPE
041600        UNTIL HTYFILE-AT-END.
041700
041800155-READ-HOLTYPE-RECORD.
041900
042000    READ HTYFILE INTO WS-HOLTYPE-RECORD
042100        AT END
042200            SET HTYFILE-AT-END TO TRUE.
042300
042400160-EDIT-ONE-HOLTYPE.
042500
042600    ADD 1 TO WS-HTY-TABLE-COUNT.
042700    SET HTY-IDX TO WS-HTY-TABLE-COUNT.
042800    MOVE HTY-ID TO WS-HTY-ID (HTY-IDX).
042900    MOVE HTY-NAME TO WS-HTY-NAME (HTY-IDX).
043000    MOVE HTY-DESC TO WS-HTY-DESC (HTY-IDX).
043100    PERFORM 155-READ-HOLTYPE-RECORD.
043200
043300*****************************************************************
043400*    Loads the holiday master table from HOLFILE, one entry per
043500*    existing holiday, until end of file.  Also tracks the
043600*    highest HOL-ID seen so CREATE transactions can assign the
043700*    next id in sequence.
043800*****************************************************************
043900175-LOAD-HOLIDAY-TABLE.
044000
044100    MOVE ZERO TO WS-HOL-TABLE-COUNT.
044200    MOVE ZERO TO WS-NEXT-HOL-ID.
044300    PERFORM 176-READ-HOLIDAY-RECORD.
044400    PERFORM 177-EDIT-ONE-HOLIDAY
044500        UNTIL HOLFILE-AT-END.
044600
044700176-READ-HOLIDAY-RECORD.
044800
044900    READ HOLFILE INTO WS-HOLIDAY-RECORD
045000        AT END
045100            SET HOLFILE-AT-END TO TRUE.
045200
045300177-EDIT-ONE-HOLIDAY.
045400
045500    ADD 1 TO WS-HOL-TABLE-COUNT.
045600    SET HOL-IDX TO WS-HOL-TABLE-COUNT.
045700    MOVE HOL-ID TO WS-HOL-ID (HOL-IDX).
045800    MOVE HOL-TITLE TO WS-HOL-TITLE (HOL-IDX).
045900    MOVE HOL-DESC TO WS-HOL-DESC (HOL-IDX).
046000    MOVE HOL-TYPE-ID TO WS-HOL-TYPE-ID (HOL-IDX).
046100    MOVE HOL-START-DATE TO WS-HOL-START-DATE (HOL-IDX).
046200    MOVE HOL-END-DATE TO WS-HOL-END-DATE (HOL-IDX).
046300    MOVE HOL-STATUS TO WS-HOL-STATUS (HOL-IDX).
046400    MOVE HOL-AUTHOR-ID TO WS-HOL-AUTHOR-ID (HOL-IDX).
046500    MOVE HOL-CREATED-AT TO WS-HOL-CREATED-AT (HOL-IDX).
046600    IF HOL-ID IS GREATER THAN WS-NEXT-HOL-ID
046700        MOVE HOL-ID TO WS-NEXT-HOL-ID.
046800    PERFORM 176-READ-HOLIDAY-RECORD.
046900
047000*****************************************************************
047100*    Reads the next transaction from TRNFILE.  At end of file,
047200*    sets the switch that ends the main processing loop.
047300*****************************************************************
047400200-READ-TRANSACTION.
047500
047600    READ TRNFILE INTO WS-TRANSACTION-RECORD
047700        AT END
047800            SET ALL-TRANS-PROCESSED TO TRUE.
047900    IF NOT ALL-TRANS-PROCESSED
048000        ADD 1 TO WS-TOTAL-READ.
048100
048200*****************************************************************
048300*    Drives one transaction through lookup, edit, and, if valid,
048400*    application against the holiday table, then writes the
048500*    activity report line (and any notice listing) and reads the
048600*    next transaction.
048700*****************************************************************
048800300-PROCESS-ONE-TRANSACTION.
048900
049000    SET TRAN-IS-VALID TO TRUE.
049100    MOVE SPACES TO WS-EDIT-MESSAGE.
049200    PERFORM 320-FIND-EMPLOYEE.
049300    PERFORM 330-EDIT-TRANSACTION.
049400    IF TRAN-IS-VALID
049500        PERFORM 400-APPLY-TRANSACTION
049600        ADD 1 TO WS-TOTAL-ACCEPTED
049700    ELSE
049800        ADD 1 TO WS-TOTAL-REJECTED.
049900    PERFORM 500-COUNT-BY-CODE.
050000    PERFORM 600-WRITE-REPORT-LINE.
050100    PERFORM 200-READ-TRANSACTION.
050200
050300*****************************************************************
050400*    Looks up the requesting user (TRN-USER-EMAIL) in the
050500*    employee table by a linear SEARCH - the table is not kept
050600*    in email sequence, so SEARCH ALL is not used.
050700*****************************************************************
050800320-FIND-EMPLOYEE.
050900
051000    SET EMPLOYEE-FOUND-SWITCH TO "N".
051100    SET EMP-IDX TO 1.
051200    SEARCH EMPLOYEE-TABLE-ENTRY
051300        AT END
051400            SET EMPLOYEE-FOUND-SWITCH TO "N"
051500        WHEN WS-EMP-EMAIL (EMP-IDX) EQUAL TRN-USER-EMAIL
051600            SET EMPLOYEE-WAS-FOUND TO TRUE.
051700
051800*****************************************************************
051900*    Looks up TRN-HOLIDAY-ID in the holiday table by a linear
052000*    SEARCH - required by every transaction code except CREATE.
052100*****************************************************************
052200325-FIND-HOLIDAY.
052300
052400    SET HOLIDAY-FOUND-SWITCH TO "N".
052500    SET HOL-IDX TO 1.
052600    SEARCH HOLIDAY-TABLE-ENTRY
052700        AT END
052800            SET HOLIDAY-FOUND-SWITCH TO "N"
052900        WHEN WS-HOL-ID (HOL-IDX) EQUAL TRN-HOLIDAY-ID
053000            SET HOLIDAY-WAS-FOUND TO TRUE.
053100
053200*****************************************************************
053300*    Looks up TRN-TYPE-ID in the holiday type table by a linear
053400*    SEARCH - required on CREATE and UPDATE.
053500*****************************************************************
053600327-FIND-HOLTYPE.
053700
053800    SET HOLTYPE-FOUND-SWITCH TO "N".
053900    SET HTY-IDX TO 1.
054000    SEARCH HOLTYPE-TABLE-ENTRY
054100        AT END
054200            SET HOLTYPE-FOUND-SWITCH TO "N"
054300        WHEN WS-HTY-ID (HTY-IDX) EQUAL TRN-TYPE-ID
054400            SET HOLTYPE-FOUND-SWITCH TO "Y".
054500
054600*****************************************************************
054700*    Edits the transaction against the fixed rejection vocabulary
054800*    published by Personnel Policy (REQ HOL-01-050).  Every code
054900*    requires a known, activated logon.  All codes but CREATE
055000*    require an existing holiday.  CREATE and UPDATE also require
055100*    a known holiday type and a valid period.  Sets TRAN-IS-INVALID
055200*    and an edit message on the first failure found and stops
055300*    editing further once a transaction has been rejected.
055400*****************************************************************
055500330-EDIT-TRANSACTION.
055600
055700    IF NOT EMPLOYEE-WAS-FOUND
055800        SET TRAN-IS-INVALID TO TRUE
055900        MOVE "USER NOT FOUND" TO WS-EDIT-MESSAGE.
056000    IF TRAN-IS-VALID AND NOT WS-EMP-IS-ACTIVATED (EMP-IDX)        HOL00227
056100        SET TRAN-IS-INVALID TO TRUE
056200        MOVE "USER NOT ACTIVE" TO WS-EDIT-MESSAGE.
056300    IF TRAN-IS-VALID AND NOT TRN-IS-CREATE
056400        PERFORM 325-FIND-HOLIDAY
056500        IF NOT HOLIDAY-WAS-FOUND
056600            SET TRAN-IS-INVALID TO TRUE
056700            MOVE "HOLIDAY NOT FOUND" TO WS-EDIT-MESSAGE.
056800    IF TRAN-IS-VALID AND (TRN-IS-CREATE OR TRN-IS-UPDATE)
056900        PERFORM 327-FIND-HOLTYPE
057000        IF NOT HOLTYPE-WAS-FOUND
057100            SET TRAN-IS-INVALID TO TRUE
057200            MOVE "HOLIDAY TYPE NOT FOUND" TO WS-EDIT-MESSAGE.
057300    IF TRAN-IS-VALID AND (TRN-IS-CREATE OR TRN-IS-UPDATE)
057400        PERFORM 335-EDIT-PERIOD-DATES.
057500    IF TRAN-IS-VALID
057600        PERFORM 340-EDIT-AUTHORIZATION.
057700    IF TRAN-IS-VALID
057800        PERFORM 345-EDIT-STATUS-LIFECYCLE.
057900
058000*****************************************************************
058100*    Period validation for CREATE and UPDATE - the requested
058200*    start date may not fall after the end date, and may not fall
058300*    before the processing date.
058400*****************************************************************
058500335-EDIT-PERIOD-DATES.
058600
058700    IF TRN-START-DATE IS GREATER THAN TRN-END-DATE
058800        SET TRAN-IS-INVALID TO TRUE
058900        MOVE "INVALID PERIOD" TO WS-EDIT-MESSAGE
059000    ELSE
059100        IF TRN-START-DATE IS LESS THAN WS-PROCESS-DATE
059200            SET TRAN-IS-INVALID TO TRUE
059300            MOVE "INVALID PERIOD" TO WS-EDIT-MESSAGE.
059400
059500*****************************************************************
059600*    Authorization rule.  An employee is "author of" a holiday
059700*    only when the requesting logon carries role EMPLOYEE and is
059800*    the holiday's HOL-AUTHOR-ID.  GET is open to SUPER-ADMIN,
059900*    ADMIN or the author.  UPDATE, DELETE, PUBLISH and UNPUBLISH
060000*    are author-only.  APPROVE is ADMIN/SUPER-ADMIN only.  CREATE
060100*    carries no additional authorization edit.
060200*****************************************************************
060300340-EDIT-AUTHORIZATION.
060400
060500    IF TRN-IS-QUERY
060600            AND NOT WS-EMP-ROLE-ADMIN (EMP-IDX)
060700            AND NOT WS-EMP-ROLE-SUPER-ADMIN (EMP-IDX)
060800            AND NOT (WS-EMP-ROLE-EMPLOYEE (EMP-IDX) AND
060900                     WS-HOL-AUTHOR-ID (HOL-IDX) EQUAL
061000                     WS-EMP-ID (EMP-IDX))
061100        SET TRAN-IS-INVALID TO TRUE
061200        MOVE "FORBIDDEN" TO WS-EDIT-MESSAGE.
061300    IF TRAN-IS-VALID
061400            AND (TRN-IS-UPDATE OR TRN-IS-DELETE OR TRN-IS-PUBLISH
061500                 OR TRN-IS-UNPUBLISH)
061600            AND NOT (WS-EMP-ROLE-EMPLOYEE (EMP-IDX) AND
061700                     WS-HOL-AUTHOR-ID (HOL-IDX) EQUAL
061800                     WS-EMP-ID (EMP-IDX))
061900        SET TRAN-IS-INVALID TO TRUE
062000        MOVE "FORBIDDEN" TO WS-EDIT-MESSAGE.
062100    IF TRAN-IS-VALID AND TRN-IS-APPROVE
062200            AND WS-EMP-ROLE-EMPLOYEE (EMP-IDX)
062300        SET TRAN-IS-INVALID TO TRUE
062400        MOVE "FORBIDDEN" TO WS-EDIT-MESSAGE.
062500
062600*****************************************************************
062700*    Status-lifecycle rule.  UPDATE, DELETE and PUBLISH are only
062800*    legal while the holiday is DRAFT.  UNPUBLISH and APPROVE are
062900*    only legal while the holiday is PUBLISHED.  CREATE and GET
063000*    carry no status-lifecycle precondition.
063100*****************************************************************
063200345-EDIT-STATUS-LIFECYCLE.
063300
063400    IF (TRN-IS-UPDATE OR TRN-IS-DELETE OR TRN-IS-PUBLISH)
063500            AND NOT WS-HOL-STATUS-DRAFT (HOL-IDX)
063600        SET TRAN-IS-INVALID TO TRUE
063700        MOVE "INVALID STATUS" TO WS-EDIT-MESSAGE.
063800    IF TRAN-IS-VALID AND (TRN-IS-UNPUBLISH OR TRN-IS-APPROVE)
063900            AND NOT WS-HOL-STATUS-PUBLISHED (HOL-IDX)
064000        SET TRAN-IS-INVALID TO TRUE
064100        MOVE "INVALID STATUS" TO WS-EDIT-MESSAGE.
064200
064300*****************************************************************
064400*    Applies a valid transaction to the holiday table by
064500*    transaction code.  GET applies no change to the holiday
064600*    table - its notice listing is produced when the report line
064700*    is written.
064800*****************************************************************
064900400-APPLY-TRANSACTION.
065000
065100    IF TRN-IS-CREATE
065200        PERFORM 410-APPLY-CREATE
065300    ELSE
065400        IF TRN-IS-UPDATE
065500            PERFORM 420-APPLY-UPDATE
065600        ELSE
065700            IF TRN-IS-DELETE
065800                PERFORM 430-APPLY-DELETE
065900            ELSE
066000                IF TRN-IS-APPROVE
066100                    PERFORM 440-APPLY-APPROVE
066200                ELSE
066300                    IF TRN-IS-PUBLISH                              HOL9429
066400                        PERFORM 450-APPLY-PUBLISH
066500                    ELSE
066600                        IF TRN-IS-UNPUBLISH                        HOL9429
066700                            PERFORM 460-APPLY-UNPUBLISH
066800                        ELSE
066900                            CONTINUE.
067000
067100*****************************************************************
067200*    CREATE.  Assigns the next holiday id, adds a new entry to
067300*    the holiday table in DRAFT status, owned by the requesting
067400*    employee, dated today.
067500*****************************************************************
067600410-APPLY-CREATE.
067700
067800    ADD 1 TO WS-NEXT-HOL-ID.
067900    ADD 1 TO WS-HOL-TABLE-COUNT.
068000    SET HOL-IDX TO WS-HOL-TABLE-COUNT.
068100    MOVE WS-NEXT-HOL-ID TO WS-HOL-ID (HOL-IDX).
068200    MOVE TRN-TITLE TO WS-HOL-TITLE (HOL-IDX).
068300    MOVE TRN-DESC TO WS-HOL-DESC (HOL-IDX).
068400    MOVE TRN-TYPE-ID TO WS-HOL-TYPE-ID (HOL-IDX).
068500    MOVE TRN-START-DATE TO WS-HOL-START-DATE (HOL-IDX).
068600    MOVE TRN-END-DATE TO WS-HOL-END-DATE (HOL-IDX).
068700    SET WS-HOL-STATUS-DRAFT (HOL-IDX) TO TRUE.
068800    MOVE WS-EMP-ID (EMP-IDX) TO WS-HOL-AUTHOR-ID (HOL-IDX).
068900    MOVE WS-PROCESS-DATE TO WS-HOL-CREATED-AT (HOL-IDX).
069000
069100*****************************************************************
069200*    UPDATE.  Title, description, type and dates are replaced.
069300*    Status and ownership are not touched here.
069400*****************************************************************
069500420-APPLY-UPDATE.
069600
069700    MOVE TRN-TITLE TO WS-HOL-TITLE (HOL-IDX).
069800    MOVE TRN-DESC TO WS-HOL-DESC (HOL-IDX).
069900    MOVE TRN-TYPE-ID TO WS-HOL-TYPE-ID (HOL-IDX).
070000    MOVE TRN-START-DATE TO WS-HOL-START-DATE (HOL-IDX).
070100    MOVE TRN-END-DATE TO WS-HOL-END-DATE (HOL-IDX).
070200
070300*****************************************************************
070400*    DELETE.  The spec keeps no tombstone record type, so a
070500*    deleted holiday is removed from the in-memory table by
070600*    sliding every following entry back one slot; it is then
070700*    absent from HOLOUT when the table is spilled at end of run.
070800*****************************************************************
070900430-APPLY-DELETE.
071000
071100    PERFORM 435-SLIDE-HOLIDAY-TABLE-UP
071200        VARYING HOL-IDX FROM HOL-IDX BY 1
071300        UNTIL HOL-IDX NOT LESS THAN WS-HOL-TABLE-COUNT.
071400    SUBTRACT 1 FROM WS-HOL-TABLE-COUNT.
071500
071600435-SLIDE-HOLIDAY-TABLE-UP.
071700
071800    MOVE HOLIDAY-TABLE-ENTRY (HOL-IDX + 1)
071900        TO HOLIDAY-TABLE-ENTRY (HOL-IDX).
072000
072100*****************************************************************
072200*    APPROVE.  Records an approval or rejection notice against
072300*    the holiday and, on approval, advances its status from
072400*    PUBLISHED to APPROVED.  A rejection returns the holiday to
072500*    DRAFT so the owner may revise and republish it.
072600*****************************************************************
072700440-APPLY-APPROVE.
072800
072900    IF TRN-NOTICE-IS-APPROVAL                                      HOL9414
073000        SET WS-HOL-STATUS-APPROVED (HOL-IDX) TO TRUE
073100    ELSE
073200        SET WS-HOL-STATUS-DRAFT (HOL-IDX) TO TRUE.
073300    PERFORM 445-RECORD-APPROVAL-NOTICE.
073400
073500445-RECORD-APPROVAL-NOTICE.
073600
073700    ADD 1 TO WS-NEXT-NOT-ID.
073800    MOVE WS-NEXT-NOT-ID TO NOT-ID.
073900    MOVE WS-HOL-ID (HOL-IDX) TO NOT-HOLIDAY-ID.
074000    MOVE TRN-NOTICE-TYPE TO NOT-TYPE.
074100    MOVE TRN-DESC TO NOT-DESC.
074200    MOVE WS-PROCESS-DATE TO NOT-DATE.
074300    MOVE SPACES TO FILLER OF WS-NOTICE-RECORD.
074400    WRITE NOTFILE-RECORD FROM WS-NOTICE-RECORD.
074500    IF NOT NOTFILE-SUCCESSFUL
074600        DISPLAY "WRITE ERROR ON NOTFILE FOR NOTICE ID "
074700            NOT-ID
074800        DISPLAY "FILE STATUS CODE IS " NOTFILE-FILE-STATUS.
074900    ADD 1 TO WS-NOT-TABLE-COUNT.
075000    SET NOT-IDX TO WS-NOT-TABLE-COUNT.
075100    MOVE NOT-ID TO WS-NOT-ID (NOT-IDX).
075200    MOVE NOT-HOLIDAY-ID TO WS-NOT-HOLIDAY-ID (NOT-IDX).
075300    MOVE NOT-TYPE TO WS-NOT-TYPE (NOT-IDX).
075400    MOVE NOT-DESC TO WS-NOT-DESC (NOT-IDX).
075500    MOVE NOT-DATE TO WS-NOT-DATE (NOT-IDX).
075600
075700*****************************************************************
075800*    PUBLISH.  Moves a DRAFT holiday owned by the requester to
075900*    PUBLISHED so it appears on an admin's approval queue.
076000*****************************************************************
076100450-APPLY-PUBLISH.
076200
076300    SET WS-HOL-STATUS-PUBLISHED (HOL-IDX) TO TRUE.
076400
076500*****************************************************************
076600*    UNPUBLISH.  Author's recall of a PUBLISHED holiday back to
076700*    DRAFT before it has been acted on.
076800*****************************************************************
076900460-APPLY-UNPUBLISH.
077000
077100    SET WS-HOL-STATUS-DRAFT (HOL-IDX) TO TRUE.
077200
077300*****************************************************************
077400*    Tallies the transaction just processed into the per-code
077500*    control totals printed at end of run.
077600*****************************************************************
077700500-COUNT-BY-CODE.
077800
077900    IF TRN-IS-CREATE
078000        ADD 1 TO WS-TOTAL-CREATE
078100    ELSE
078200        IF TRN-IS-UPDATE
078300            ADD 1 TO WS-TOTAL-UPDATE
078400        ELSE
078500            IF TRN-IS-DELETE
078600                ADD 1 TO WS-TOTAL-DELETE
078700            ELSE
078800                IF TRN-IS-APPROVE
078900                    ADD 1 TO WS-TOTAL-APPROVE
079000                ELSE
079100                    IF TRN-IS-PUBLISH
079200                        ADD 1 TO WS-TOTAL-PUBLISH
079300                    ELSE
079400                        IF TRN-IS-UNPUBLISH
079500                            ADD 1 TO WS-TOTAL-UNPUBLISH
079600                        ELSE
079700                            IF TRN-IS-QUERY                        HOL9601
079800                                ADD 1 TO WS-TOTAL-QUERY
079900                            ELSE
080000                                CONTINUE.
080100
080200*****************************************************************
080300*    Formats and writes one transaction activity report line -
080400*    code, holiday id, requesting user's email, outcome and
080500*    reason - then, on an accepted GET, lists the notices
080600*    recorded so far this run against that holiday.
080700*****************************************************************
080800600-WRITE-REPORT-LINE.
080900
081000    MOVE SPACES TO WS-REPORT-LINE.
081100    MOVE TRN-CODE TO RL-CODE.
081200    IF TRN-IS-CREATE AND TRAN-IS-VALID
081300        MOVE WS-HOL-ID (HOL-IDX) TO RL-HOLIDAY-ID
081400    ELSE
081500        MOVE TRN-HOLIDAY-ID TO RL-HOLIDAY-ID.
081600    MOVE TRN-USER-EMAIL TO RL-USER-EMAIL.
081700    IF TRAN-IS-VALID
081800        MOVE "ACCEPTED" TO RL-OUTCOME
081900        MOVE SPACES TO RL-REASON
082000    ELSE
082100        MOVE "REJECTED" TO RL-OUTCOME
082200        MOVE WS-EDIT-MESSAGE TO RL-REASON.
082300    WRITE RPTFILE-RECORD FROM WS-REPORT-LINE.
082400    ADD 1 TO WS-LINE-COUNT.
082500    IF TRAN-IS-VALID AND TRN-IS-QUERY
082600        PERFORM 620-LIST-NOTICES-FOR-HOLIDAY.
082700
082800*****************************************************************
082900*    Lists every notice recorded so far this run whose
083000*    NOT-HOLIDAY-ID matches the queried holiday, in the order the
083100*    notice table was built (that is, in file order).
083200*****************************************************************
083300620-LIST-NOTICES-FOR-HOLIDAY.
083400
083500    PERFORM 630-TEST-AND-LIST-ONE-NOTICE
083600        VARYING NOT-IDX FROM 1 BY 1
083700        UNTIL NOT-IDX GREATER THAN WS-NOT-TABLE-COUNT.
083800
083900630-TEST-AND-LIST-ONE-NOTICE.
084000
084100    IF WS-NOT-HOLIDAY-ID (NOT-IDX) EQUAL TRN-HOLIDAY-ID
084200        PERFORM 640-WRITE-NOTICE-LINE.
084300
084400640-WRITE-NOTICE-LINE.
084500
084600    MOVE SPACES TO WS-NOTICE-LINE.
084700    MOVE "NOTICE" TO NL-LITERAL.
084800    MOVE TRN-HOLIDAY-ID TO NL-HOLIDAY-ID.
084900    MOVE WS-NOT-ID (NOT-IDX) TO NL-NOTICE-ID.
085000    IF WS-NOT-TYPE (NOT-IDX) EQUAL "A"
085100        MOVE "APPROVAL" TO NL-TYPE
085200    ELSE
085300        MOVE "REJECTION" TO NL-TYPE.
085400    MOVE WS-NOT-DATE (NOT-IDX) TO NL-DATE.
085500    MOVE WS-NOT-DESC (NOT-IDX) TO NL-DESC.
085600    WRITE RPTFILE-RECORD FROM WS-NOTICE-LINE.
085700    ADD 1 TO WS-LINE-COUNT.
085800
085900*****************************************************************
086000*    Spills the holiday table back out to HOLOUT in table order,
086100*    one entry per remaining holiday, for the next batch step
086200*    (HOL1001) to pick up as its own input.
086300*****************************************************************
086400700-SPILL-HOLIDAY-TABLE.
086500
086600    PERFORM 710-SPILL-ONE-HOLIDAY
086700        VARYING HOL-IDX FROM 1 BY 1
086800        UNTIL HOL-IDX GREATER THAN WS-HOL-TABLE-COUNT.
086900
087000710-SPILL-ONE-HOLIDAY.
087100
087200    MOVE SPACES TO WS-HOLIDAY-RECORD.
087300    MOVE WS-HOL-ID (HOL-IDX) TO HOL-ID.
087400    MOVE WS-HOL-TITLE (HOL-IDX) TO HOL-TITLE.
087500    MOVE WS-HOL-DESC (HOL-IDX) TO HOL-DESC.
087600    MOVE WS-HOL-TYPE-ID (HOL-IDX) TO HOL-TYPE-ID.
087700    MOVE WS-HOL-START-DATE (HOL-IDX) TO HOL-START-DATE.
087800    MOVE WS-HOL-END-DATE (HOL-IDX) TO HOL-END-DATE.
087900    MOVE WS-HOL-STATUS (HOL-IDX) TO HOL-STATUS.
088000    MOVE WS-HOL-AUTHOR-ID (HOL-IDX) TO HOL-AUTHOR-ID.
088100    MOVE WS-HOL-CREATED-AT (HOL-IDX) TO HOL-CREATED-AT.
088200    WRITE HOLOUT-RECORD FROM WS-HOLIDAY-RECORD.
088300    IF NOT HOLOUT-SUCCESSFUL
088400        DISPLAY "WRITE ERROR ON HOLOUT FOR HOLIDAY ID "
088500            HOL-ID
088600        DISPLAY "FILE STATUS CODE IS " HOLOUT-FILE-STATUS.
088700
088800*****************************************************************
088900*    Prints the control totals block at the foot of the report.
089000*****************************************************************
089100780-PRINT-CONTROL-TOTALS.
089200
089300    WRITE RPTFILE-RECORD FROM WS-HEADING-LINE-1
089400        AFTER ADVANCING TOP-OF-FORM.
089500    MOVE "TRANSACTIONS READ......." TO TL-LEGEND.
089600    MOVE WS-TOTAL-READ TO TL-COUNT.
089700    WRITE RPTFILE-RECORD FROM WS-TOTALS-LINE
089800        AFTER ADVANCING 2 LINES.
089900    MOVE "TRANSACTIONS ACCEPTED..." TO TL-LEGEND.
090000    MOVE WS-TOTAL-ACCEPTED TO TL-COUNT.
090100    WRITE RPTFILE-RECORD FROM WS-TOTALS-LINE
090200        AFTER ADVANCING 1 LINES.
090300    MOVE "TRANSACTIONS REJECTED..." TO TL-LEGEND.
090400    MOVE WS-TOTAL-REJECTED TO TL-COUNT.
090500    WRITE RPTFILE-RECORD FROM WS-TOTALS-LINE
090600        AFTER ADVANCING 1 LINES.
090700    PERFORM 790-PRINT-CODE-BREAKDOWN.
090800
090900790-PRINT-CODE-BREAKDOWN.
091000
091100    MOVE "  CREATE................" TO TL-LEGEND.
091200    MOVE WS-TOTAL-CREATE TO TL-COUNT.
091300    WRITE RPTFILE-RECORD FROM WS-TOTALS-LINE
091400        AFTER ADVANCING 2 LINES.
091500    MOVE "  UPDATE................" TO TL-LEGEND.
091600    MOVE WS-TOTAL-UPDATE TO TL-COUNT.
091700    WRITE RPTFILE-RECORD FROM WS-TOTALS-LINE
091800        AFTER ADVANCING 1 LINES.
091900    MOVE "  DELETE................" TO TL-LEGEND.
092000    MOVE WS-TOTAL-DELETE TO TL-COUNT.
092100    WRITE RPTFILE-RECORD FROM WS-TOTALS-LINE
092200        AFTER ADVANCING 1 LINES.
092300    MOVE "  APPROVE..............." TO TL-LEGEND.
092400    MOVE WS-TOTAL-APPROVE TO TL-COUNT.
092500    WRITE RPTFILE-RECORD FROM WS-TOTALS-LINE
092600        AFTER ADVANCING 1 LINES.
092700    MOVE "  PUBLISH..............." TO TL-LEGEND.
092800    MOVE WS-TOTAL-PUBLISH TO TL-COUNT.
092900    WRITE RPTFILE-RECORD FROM WS-TOTALS-LINE
093000        AFTER ADVANCING 1 LINES.
093100    MOVE "  UNPUBLISH............." TO TL-LEGEND.
093200    MOVE WS-TOTAL-UNPUBLISH TO TL-COUNT.
093300    WRITE RPTFILE-RECORD FROM WS-TOTALS-LINE
093400        AFTER ADVANCING 1 LINES.
093500    MOVE "  QUERY................." TO TL-LEGEND.
093600    MOVE WS-TOTAL-QUERY TO TL-COUNT.
093700    WRITE RPTFILE-RECORD FROM WS-TOTALS-LINE
093800        AFTER ADVANCING 1 LINES.
093900
094000*****************************************************************
094100*    Closes all files.
094200*****************************************************************
094300800-CLOSE-FILES.
094400
094500    CLOSE EMPFILE
094600          HTYFILE
094700          HOLFILE
094800          TRNFILE
094900          HOLOUT
095000          NOTFILE
095100          RPTFILE.
