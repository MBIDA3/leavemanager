000100*****************************************************************
000200* Title..........: HOL1001 - Holiday Closing Sweep
000300* Author..........: R. Chu
000400* Installation....: Personnel Systems Group
000500* Date-Written....: 07-29-94
000600* Date-Compiled...:
000700* Security........: Personnel Systems Group - Internal Use Only
000800* Program Desc....: Scheduled control-break step run after HOL3000.
000900*                  Sweeps the holiday master left by HOL3000, first
001000*                  silently advancing every APPROVED holiday whose
001100*                  start date has arrived to IN-PROGRESS, then
001200*                  closing (PASSED) every IN-PROGRESS holiday whose
001300*                  end date has already passed.  Only the closures
001400*                  are reported and counted; the silent advance is
001500*                  bookkeeping toward the same pass.  Writes the
001600*                  swept master back out and prints a closing sweep
001700*                  report with control totals.
001800*****************************************************************
001900* CHANGE LOG
002000* 07-29-94  BJS  ORIGINAL PROGRAM, HOLIDAY APPROVAL WORKFLOW ADD-ON
002100* 11-02-96  RTC  WIDENED CONTROL TOTALS FOR CONSISTENCY WITH HOL3000
002200* 04-18-98  BJS  CENTURY WINDOW ON ACCEPT-FROM-DATE, REQ Y2K-014
002300* 01-06-99  BJS  Y2K FOLLOW-UP - VERIFIED ALL DATE FIELDS 4-DIGIT
002400*                YEAR ON DISK, ONLY THE SYSTEM CLOCK NEEDED THE
002500*                CENTURY WINDOW ABOVE
002600* 03-14-01  RTC  REBUILT THE SWEEP TO APPLY THE APPROVED-TO-
002700*                IN-PROGRESS ADVANCE AND THE IN-PROGRESS-TO-PASSED
002800*                CLOSE IN ONE PASS PER HOLIDAY, PER PERSONNEL POLICY
002900*                (REQ HOL-01-051); ADDED THE HOLIDAY-TYPE TABLE LOAD
003000*                SO THE CLOSURE LINE CAN CARRY THE TYPE NAME;
003100*                REFORMATTED THE CLOSURE LINE TO CODE/HOLIDAY-ID/
003200*                TITLE/TYPE-NAME COLUMNS; DROPPED THE STARTED AND
003300*                UNCHANGED TOTALS - ONLY CLOSURES ARE COUNTED
003400*****************************************************************
003500
003600IDENTIFICATION DIVISION.
003700
003800PROGRAM-ID.  HOL1001.
003900AUTHOR.  R. CHU.
004000INSTALLATION.  PERSONNEL SYSTEMS GROUP.
004100DATE-WRITTEN.  07-29-94.
004200DATE-COMPILED.
004300SECURITY.  PERSONNEL SYSTEMS GROUP - INTERNAL USE ONLY.
004400
004500ENVIRONMENT DIVISION.
004600
004700CONFIGURATION SECTION.
004800
004900SPECIAL-NAMES.
005000    C01 IS TOP-OF-FORM.
005100
005200INPUT-OUTPUT SECTION.
005300
005400FILE-CONTROL.
005500
005600    SELECT HOLIN     ASSIGN TO HOLIN
005700                      FILE STATUS IS HOLIN-FILE-STATUS.
005800    SELECT HTYFILE   ASSIGN TO HTYFILE
005900                      FILE STATUS IS HTYFILE-FILE-STATUS.
006000    SELECT HOLOUT    ASSIGN TO HOLOUT
006100                      FILE STATUS IS HOLOUT-FILE-STATUS.
006200    SELECT RPTFILE   ASSIGN TO RPTFILE
006300                      FILE STATUS IS RPTFILE-FILE-STATUS.
006400
006500DATA DIVISION.
006600
006700FILE SECTION.
006800
006900FD  HOLIN.
007000
00710001  HOLIN-RECORD             PIC X(138).
007200
007300FD  HTYFILE.
007400
00750001  HTYFILE-RECORD           PIC X(84).
007600
007700FD  HOLOUT.
007800
00790001  HOLOUT-RECORD            PIC X(138).
008000
008100FD  RPTFILE.
008200
00830001  RPTFILE-RECORD           PIC X(132).
008400
008500WORKING-STORAGE SECTION.
008600
00870001  FILE-STATUS-FIELDS.
008800    05  HOLIN-FILE-STATUS        PIC XX.
008900        88  HOLIN-SUCCESSFUL            VALUE "00".
009000        88  HOLIN-AT-END                VALUE "10".
009100    05  HTYFILE-FILE-STATUS      PIC XX.
009200        88  HTYFILE-SUCCESSFUL          VALUE "00".
009300        88  HTYFILE-AT-END               VALUE "10".
009400    05  HOLOUT-FILE-STATUS       PIC XX.
009500        88  HOLOUT-SUCCESSFUL           VALUE "00".
009600    05  RPTFILE-FILE-STATUS      PIC XX.
009700        88  RPTFILE-SUCCESSFUL          VALUE "00".
009800    05  FILLER                   PIC X(02).
009900
010000*    IN-MEMORY HOLIDAY-TYPE TABLE, LOADED WHOLE FROM HTYFILE,
010100*    SEARCHED BY HTY-ID TO RESOLVE THE TYPE NAME FOR THE CLOSURE
010200*    REPORT LINE
01030001  HOLTYPE-TABLE-CONTROL.
010400    05  WS-HTY-TABLE-COUNT          PIC 9(04)   COMP.
010500    05  HOLTYPE-TABLE.
010600        10  HOLTYPE-TABLE-ENTRY OCCURS 200 TIMES
010700                                 INDEXED BY HTY-IDX.
010800            15  WS-HTY-ID              PIC 9(04).
010900            15  WS-HTY-NAME            PIC X(20).
011000            15  WS-HTY-DESC            PIC X(60).
011100            15  FILLER                 PIC X(01).
011200    05  FILLER                      PIC X(01).
011300
011400*    ONE HOLIDAY TYPE RECORD AS READ FROM HTYFILE, BEFORE IT IS
011500*    MOVED INTO THE TABLE ABOVE
01160001  WS-HOLTYPE-RECORD.
011700    COPY HOLTYP.
011800
011900*    HOLIDAY MASTER RECORD AREA - ONE HOLIDAY AT A TIME, SWEPT AND
012000*    IMMEDIATELY WRITTEN BACK OUT - THE SWEEP KEEPS NO TABLE
01210001  WS-HOLIDAY-RECORD.
012200    COPY HOLMAS.
012300
012400*    TODAY'S DATE, TAKEN FROM THE SYSTEM CLOCK AND WINDOWED TO A
012500*    FOUR DIGIT YEAR.  REDEFINITION 1 OF 3 - GROUP/NUMERIC VIEW
012600*    OF THE ACCEPT-FROM-DATE RETURN AREA.
01270001  WS-SYSTEM-DATE.
012800    05  WS-SYS-YY                PIC 9(02).
012900    05  WS-SYS-MM                PIC 9(02).
013000    05  WS-SYS-DD                PIC 9(02).
01310001  WS-SYSTEM-DATE-NUM REDEFINES WS-SYSTEM-DATE
013200                                 PIC 9(06).
013300
013400*    WINDOWED PROCESSING DATE, YYYYMMDD.  REDEFINITION 2 OF 3 -
013500*    NUMERIC VIEW USED FOR COMPARISON AGAINST HOL-START-DATE AND
013600*    HOL-END-DATE.
01370001  WS-PROCESS-DATE-GROUP.
013800    05  WS-PROC-CENTURY          PIC 9(02).
013900    05  WS-PROC-YY               PIC 9(02).
014000    05  WS-PROC-MM               PIC 9(02).
014100    05  WS-PROC-DD               PIC 9(02).
01420001  WS-PROCESS-DATE REDEFINES WS-PROCESS-DATE-GROUP
014300                                 PIC 9(08).
014400
014500*    SWEEP CONTROL TOTALS
01460001  WS-SWEEP-TOTALS.
014700    05  WS-TOTAL-READ            PIC 9(07)   COMP  VALUE ZERO.
014800    05  WS-TOTAL-CLOSED          PIC 9(07)   COMP  VALUE ZERO.
014900    05  FILLER                   PIC X(01).
015000
015100*    MISC WORK AREAS
01520001  WS-LINE-COUNT                PIC 9(03)   COMP  VALUE ZERO.
015300
015400*    CLOSING SWEEP REPORT LINE - LITERAL / HOLIDAY-ID / TITLE /
015500*    TYPE NAME, PER PERSONNEL POLICY REQ HOL-01-051
01560001  WS-SWEEP-LINE.
015700    05  SL-LITERAL               PIC X(06)   VALUE "CLOSED".
015800    05  FILLER                   PIC X(01)   VALUE SPACE.
015900    05  SL-HOLIDAY-ID            PIC 9(09).
016000    05  FILLER                   PIC X(01)   VALUE SPACE.
016100    05  SL-TITLE                 PIC X(30).
016200    05  FILLER                   PIC X(01)   VALUE SPACE.
016300    05  SL-TYPE-NAME             PIC X(20).
016400    05  FILLER                   PIC X(64)   VALUE SPACES.
016500
016600*    REDEFINITION 3 OF 3 - THE SAME PRINT AREA VIEWED AS THE
016700*    TOTALS-BLOCK LINE PRINTED AT END OF RUN
01680001  WS-SWEEP-TOTALS-LINE REDEFINES WS-SWEEP-LINE.
016900    05  TL-LEGEND                PIC X(24).
017000    05  TL-COUNT                 PIC ZZZ,ZZ9.
017100    05  FILLER                   PIC X(94)   VALUE SPACES.
017200
01730001  WS-HEADING-LINE-1.
017400    05  FILLER                   PIC X(40)   VALUE
017500        "HOL1001  HOLIDAY CLOSING SWEEP REPORT  ".
017600    05  FILLER                   PIC X(10)   VALUE "RUN DATE ".
017700    05  HL1-RUN-DATE             PIC 9(08).
017800    05  FILLER                   PIC X(74)   VALUE SPACES.
017900
018000PROCEDURE DIVISION.
018100
018200*****************************************************************
018300*    Main line.  Opens all files, loads the holiday type table,
018400*    then sweeps HOLIN one holiday at a time to end of file,
018500*    applying both lifecycle transitions per holiday in a single
018600*    pass, prints the sweep totals, closes all files and
018700*    terminates the run.
018800*****************************************************************
018900000-RUN-CLOSING-SWEEP.
019000
019100    PERFORM 050-INITIALIZE-RUN.
019200    PERFORM 150-LOAD-HOLTYPE-TABLE.                               HOL01051
019300    PERFORM 110-READ-HOLIDAY-RECORD.
019400    PERFORM 200-SWEEP-ONE-HOLIDAY
019500        UNTIL HOLIN-AT-END.
019600    PERFORM 780-PRINT-SWEEP-TOTALS.
019700    PERFORM 800-CLOSE-FILES.
019800    STOP RUN.
019900
020000*****************************************************************
020100*    Opens all files, accepts the system date and windows it to
020200*    a four digit year for use as today's processing date, and
020300*    prints the report heading line.
020400*****************************************************************
020500050-INITIALIZE-RUN.
020600
020700    OPEN INPUT  HOLIN
020800                HTYFILE
020900         OUTPUT HOLOUT
021000                RPTFILE.
021100    ACCEPT WS-SYSTEM-DATE FROM DATE.
021200    MOVE WS-SYS-MM TO WS-PROC-MM.
021300    MOVE WS-SYS-DD TO WS-PROC-DD.
021400    MOVE WS-SYS-YY TO WS-PROC-YY.
021500    IF WS-SYS-YY IS LESS THAN 50
021600        MOVE 20 TO WS-PROC-CENTURY                                 Y2K-014
021700    ELSE
021800        MOVE 19 TO WS-PROC-CENTURY.                                Y2K-014
021900    MOVE WS-PROCESS-DATE TO HL1-RUN-DATE.
022000    WRITE RPTFILE-RECORD FROM WS-HEADING-LINE-1
022100        AFTER ADVANCING TOP-OF-FORM.
022200
022300*****************************************************************
022400*    Loads the holiday type reference table from HTYFILE, one
022500*    entry per holiday type, until end of file.
022600*****************************************************************
022700150-LOAD-HOLTYPE-TABLE.
022800
022900    MOVE ZERO TO WS-HTY-TABLE-COUNT.                              HOL01051
023000    PERFORM 155-READ-HOLTYPE-RECORD.
023100    PERFORM 160-EDIT-ONE-HOLTYPE
023200        UNTIL HTYFILE-AT-END.
023300
023400155-READ-HOLTYPE-RECORD.
023500
023600    READ HTYFILE INTO WS-HOLTYPE-RECORD
023700        AT END
023800            SET HTYFILE-AT-END TO TRUE.
023900
024000160-EDIT-ONE-HOLTYPE.
024100
024200    ADD 1 TO WS-HTY-TABLE-COUNT.
024300    SET HTY-IDX TO WS-HTY-TABLE-COUNT.
024400    MOVE HTY-ID TO WS-HTY-ID (HTY-IDX).
024500    MOVE HTY-NAME TO WS-HTY-NAME (HTY-IDX).
024600    MOVE HTY-DESC TO WS-HTY-DESC (HTY-IDX).
024700    PERFORM 155-READ-HOLTYPE-RECORD.
024800
024900*****************************************************************
025000*    Reads the next holiday from HOLIN.  At end of file, sets the
025100*    switch that ends the sweep loop.
025200*****************************************************************
025300110-READ-HOLIDAY-RECORD.
025400
025500    READ HOLIN INTO WS-HOLIDAY-RECORD
025600        AT END
025700            SET HOLIN-AT-END TO TRUE.
025800    IF NOT HOLIN-AT-END
025900        ADD 1 TO WS-TOTAL-READ.
026000
026100*****************************************************************
026200*    Sweeps one holiday: first the silent APPROVED-to-IN-PROGRESS
026300*    advance, then the reported IN-PROGRESS-to-PASSED close - both
026400*    tested against the same holiday in the same pass, so a
026500*    holiday that both arrives and has already ended is closed in
026600*    the run that first sees it.  The (possibly advanced) holiday
026700*    is then written back out and the next one is read.
026800*****************************************************************
026900200-SWEEP-ONE-HOLIDAY.
027000
027100    PERFORM 210-ADVANCE-APPROVED-IF-DUE.
027200    PERFORM 220-CLOSE-IN-PROGRESS-IF-DUE.
027300    PERFORM 300-WRITE-HOLIDAY-RECORD.
027400    PERFORM 110-READ-HOLIDAY-RECORD.
027500
027600*****************************************************************
027700*    An APPROVED holiday whose start date has arrived (is not
027800*    later than the processing date) moves to IN-PROGRESS.  Not
027900*    reported or counted - bookkeeping toward the close below.
028000*****************************************************************
028100210-ADVANCE-APPROVED-IF-DUE.
028200
028300    IF HOL-STATUS-APPROVED
028400            AND HOL-START-DATE NOT GREATER THAN WS-PROCESS-DATE
028500        SET HOL-STATUS-IN-PROGRESS TO TRUE.                       HOL01051
028600
028700*****************************************************************
028800*    An IN-PROGRESS holiday whose end date is strictly before the
028900*    processing date closes to PASSED.  This is the only
029000*    transition counted and reported by the sweep.
029100*****************************************************************
029200220-CLOSE-IN-PROGRESS-IF-DUE.
029300
029400    IF HOL-STATUS-IN-PROGRESS
029500            AND HOL-END-DATE LESS THAN WS-PROCESS-DATE
029600        SET HOL-STATUS-PASSED TO TRUE                             HOL01051
029700        ADD 1 TO WS-TOTAL-CLOSED
029800        PERFORM 400-FIND-HOLTYPE-NAME                             HOL01051
029900        PERFORM 600-WRITE-SWEEP-LINE.                             HOL01051
030000
030100*****************************************************************
030200*    Looks up HOL-TYPE-ID in the holiday type table by a linear
030300*    SEARCH to resolve the type name for the closure line.
030400*****************************************************************
030500400-FIND-HOLTYPE-NAME.
030600
030700    MOVE SPACES TO SL-TYPE-NAME.
030800    SET HTY-IDX TO 1.
030900    SEARCH HOLTYPE-TABLE-ENTRY
031000        AT END
031100            MOVE SPACES TO SL-TYPE-NAME
031200        WHEN WS-HTY-ID (HTY-IDX) EQUAL HOL-TYPE-ID
031300            MOVE WS-HTY-NAME (HTY-IDX) TO SL-TYPE-NAME.
031400
031500*****************************************************************
031600*    Writes the (possibly advanced) holiday record back out to
031700*    HOLOUT.
031800*****************************************************************
031900300-WRITE-HOLIDAY-RECORD.
032000
032100    WRITE HOLOUT-RECORD FROM WS-HOLIDAY-RECORD.
032200    IF NOT HOLOUT-SUCCESSFUL
032300        DISPLAY "WRITE ERROR ON HOLOUT FOR HOLIDAY ID "
032400            HOL-ID
032500        DISPLAY "FILE STATUS CODE IS " HOLOUT-FILE-STATUS.
032600
032700*****************************************************************
032800*    Formats and writes one closing sweep report line.
032900*****************************************************************
033000600-WRITE-SWEEP-LINE.
033100
033200    MOVE HOL-ID TO SL-HOLIDAY-ID.                                 HOL01051
033300    MOVE HOL-TITLE TO SL-TITLE.                                   HOL01051
033400    WRITE RPTFILE-RECORD FROM WS-SWEEP-LINE.
033500    ADD 1 TO WS-LINE-COUNT.
033600
033700*****************************************************************
033800*    Prints the sweep totals block at the foot of the report.
033900*****************************************************************
034000780-PRINT-SWEEP-TOTALS.
034100
034200    WRITE RPTFILE-RECORD FROM WS-HEADING-LINE-1
034300        AFTER ADVANCING TOP-OF-FORM.
034400    MOVE "HOLIDAYS READ..........." TO TL-LEGEND.                 HOL01051
034500    MOVE WS-TOTAL-READ TO TL-COUNT.
034600    WRITE RPTFILE-RECORD FROM WS-SWEEP-TOTALS-LINE
034700        AFTER ADVANCING 2 LINES.
034800    MOVE "HOLIDAYS CLOSED........." TO TL-LEGEND.                 HOL01051
034900    MOVE WS-TOTAL-CLOSED TO TL-COUNT.
035000    WRITE RPTFILE-RECORD FROM WS-SWEEP-TOTALS-LINE
035100        AFTER ADVANCING 1 LINES.
035200
035300*****************************************************************
035400*    Closes all files.
035500*****************************************************************
035600800-CLOSE-FILES.
035700
035800    CLOSE HOLIN
035900          HTYFILE
036000          HOLOUT
036100          RPTFILE.
