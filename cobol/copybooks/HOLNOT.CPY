000100*****************************************************************
000200* Title..........: HOLNOT - Holiday Notice (Opinion) Record
000300* Author..........: R. Chu
000400* Installation....: Personnel Systems Group
000500* Description.....: Record layout for NOTICE-FILE.  One entry per
000600*                  approval/rejection opinion recorded by an
000700*                  admin against a holiday.  Extend-only file;
000800*                  entries are never rewritten or deleted.
000900*****************************************************************
001000* CHANGE LOG
001100* 07-14-94  BJS  ORIGINAL COPYBOOK, APPROVAL WORKFLOW ADD-ON
001200*****************************************************************
001300 01  HOL-NOTICE-RECORD.
001400*    UNIQUE NOTICE ID, ASSIGNED IN ARRIVAL SEQUENCE
001500     05  NOT-ID                      PIC 9(09).
001600*    HOLIDAY THIS OPINION WAS RECORDED AGAINST
001700     05  NOT-HOLIDAY-ID              PIC 9(09).
001800*    A=APPROVAL R=REJECTION
001900     05  NOT-TYPE                    PIC X(01).
002000         88  NOT-TYPE-APPROVAL              VALUE 'A'.
002100         88  NOT-TYPE-REJECTION             VALUE 'R'.
002200     05  NOT-DESC                    PIC X(60).
002300*    DATE OPINION RECORDED, YYYYMMDD
002400     05  NOT-DATE                    PIC 9(08).
002500     05  FILLER                      PIC X(01).
