000100*****************************************************************
000200* Title..........: HOLTRN - Holiday Transaction Record
000300* Author..........: B. Stearns
000400* Installation....: Personnel Systems Group
000500* Description.....: Record layout for TRANS-FILE, the daily
000600*                  stream of holiday transactions - create,
000700*                  update, delete, approve, publish, unpublish,
000800*                  get - processed in arrival order by HOL3000.
000900*****************************************************************
001000* CHANGE LOG
001100* 03-22-91  RTC  ORIGINAL COPYBOOK, HOLIDAY SYSTEM CUTOVER
001200* 07-14-94  BJS  ADDED TRN-NOTICE-TYPE FOR APPROVAL WORKFLOW
001300* 11-02-96  RTC  WIDENED FILLER, RESERVED FOR PUBLISH/UNPUBLISH
001400*                REASON TEXT (STILL UNUSED - REQ HOL-96-114)
001500*****************************************************************
001600 01  HOL-TRANSACTION-RECORD.
001700*    CR CREATE  UP UPDATE  DE DELETE  AP APPROVE
001800*    PU PUBLISH  UN UNPUBLISH  GT GET/DISPLAY
001900     05  TRN-CODE                    PIC X(02).
002000         88  TRN-IS-CREATE                  VALUE 'CR'.
002100         88  TRN-IS-UPDATE                  VALUE 'UP'.
002200         88  TRN-IS-DELETE                  VALUE 'DE'.
002300         88  TRN-IS-APPROVE                  VALUE 'AP'.
002400         88  TRN-IS-PUBLISH                  VALUE 'PU'.
002500         88  TRN-IS-UNPUBLISH                 VALUE 'UN'.
002600         88  TRN-IS-QUERY                   VALUE 'GT'.
002700*    REQUESTING USER, MATCHES EMP-EMAIL
002800     05  TRN-USER-EMAIL              PIC X(40).
002900*    TARGET HOLIDAY ID, ZERO ON CREATE
003000     05  TRN-HOLIDAY-ID              PIC 9(09).
003100     05  TRN-TITLE                   PIC X(30).
003200*    DESCRIPTION ON CREATE/UPDATE, OPINION TEXT ON APPROVE
003300     05  TRN-DESC                    PIC X(60).
003400     05  TRN-TYPE-ID                 PIC 9(04).
003500     05  TRN-START-DATE              PIC 9(08).
003600     05  TRN-END-DATE                PIC 9(08).
003700*    APPROVE ONLY, A=APPROVAL R=REJECTION
003800     05  TRN-NOTICE-TYPE             PIC X(01).
003900         88  TRN-NOTICE-IS-APPROVAL         VALUE 'A'.
004000         88  TRN-NOTICE-IS-REJECTION        VALUE 'R'.
004100     05  FILLER                      PIC X(40).
