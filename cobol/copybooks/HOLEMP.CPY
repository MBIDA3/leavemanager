000100*****************************************************************
000200* Title..........: HOLEMP - Employee Master Record
000300* Author..........: B. Stearns
000400* Installation....: Personnel Systems Group
000500* Description.....: Record layout for EMPLOYEE-FILE.  One entry
000600*                  per employee known to the holiday system,
000700*                  carrying the flattened user-account fields
000800*                  (email/role/activation) needed to authorize
000900*                  holiday transactions without a second lookup.
001000*****************************************************************
001100* CHANGE LOG
001200* 06-11-88  BJS  ORIGINAL COPYBOOK CUT FROM SEQ3000 EMP RECORD
001300* 03-22-91  RTC  ADDED EMP-ROLE FOR HOLIDAY SYSTEM CUTOVER
001400* 09-04-93  BJS  ADDED EMP-ACTIVATED / EMP-EMAIL FOR LOGON TIE-IN
001500*****************************************************************
001600 01  HOL-EMPLOYEE-RECORD.
001700*    UNIQUE EMPLOYEE ID, KEY FOR HOL-AUTHOR-ID MATCH
001800     05  EMP-ID                      PIC 9(09).
001900     05  EMP-FIRSTNAME               PIC X(20).
002000     05  EMP-LASTNAME                PIC X(20).
002100*    DATE OF BIRTH, YYYYMMDD
002200     05  EMP-DOB                     PIC 9(08).
002300*    'Y' = LOGON ACTIVE, 'N' = LOGON DISABLED
002400     05  EMP-ACTIVATED               PIC X(01).
002500         88  EMP-IS-ACTIVATED               VALUE 'Y'.
002600         88  EMP-NOT-ACTIVATED              VALUE 'N'.
002700*    LOGON EMAIL, ALSO THE USERNAME KEY FOR TRN-USER-EMAIL
002800     05  EMP-EMAIL                   PIC X(40).
002900*    'E' EMPLOYEE, 'A' ADMIN, 'S' SUPER ADMIN
003000     05  EMP-ROLE                    PIC X(01).
003100         88  EMP-ROLE-EMPLOYEE               VALUE 'E'.
003200         88  EMP-ROLE-ADMIN                   VALUE 'A'.
003300         88  EMP-ROLE-SUPER-ADMIN              VALUE 'S'.
