000100*****************************************************************
000200* Title..........: HOLMAS - Holiday Master Record
000300* Author..........: B. Stearns
000400* Installation....: Personnel Systems Group
000500* Description.....: Record layout for HOLIDAY-FILE and
000600*                  HOLIDAY-OUT-FILE - one entry per holiday
000700*                  (leave) request, carrying its status through
000800*                  the DRAFT/PUBLISHED/APPROVED/IN-PROGRESS/
000900*                  PASSED lifecycle.
001000*****************************************************************
001100* CHANGE LOG
001200* 03-22-91  RTC  ORIGINAL COPYBOOK, HOLIDAY SYSTEM CUTOVER
001300* 07-14-94  BJS  ADDED HOL-STATUS 88-LEVELS FOR LIFECYCLE EDITS
001400*****************************************************************
001500 01  HOL-MASTER-RECORD.
001600*    UNIQUE HOLIDAY ID, TABLE SEARCH KEY
001700     05  HOL-ID                      PIC 9(09).
001800     05  HOL-TITLE                   PIC X(30).
001900     05  HOL-DESC                    PIC X(60).
002000*    HOLIDAY TYPE ID, MATCHES HTY-ID IN HOLTYP
002100     05  HOL-TYPE-ID                 PIC 9(04).
002200*    REQUESTED PERIOD, YYYYMMDD
002300     05  HOL-START-DATE              PIC 9(08).
002400     05  HOL-END-DATE                PIC 9(08).
002500*    D=DRAFT P=PUBLISHED A=APPROVED I=IN-PROGRESS C=PASSED
002600     05  HOL-STATUS                  PIC X(01).
002700         88  HOL-STATUS-DRAFT               VALUE 'D'.
002800         88  HOL-STATUS-PUBLISHED           VALUE 'P'.
002900         88  HOL-STATUS-APPROVED           VALUE 'A'.
003000         88  HOL-STATUS-IN-PROGRESS        VALUE 'I'.
003100         88  HOL-STATUS-PASSED             VALUE 'C'.
003200*    EMPLOYEE ID OF THE HOLIDAY'S CREATOR/OWNER
003300     05  HOL-AUTHOR-ID               PIC 9(09).
003400*    DATE THE HOLIDAY WAS CREATED, YYYYMMDD
003500     05  HOL-CREATED-AT              PIC 9(08).
003600     05  FILLER                      PIC X(01).
