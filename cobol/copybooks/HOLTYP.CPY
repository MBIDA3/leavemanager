000100*****************************************************************
000200* Title..........: HOLTYP - Holiday Type Reference Record
000300* Author..........: B. Stearns
000400* Installation....: Personnel Systems Group
000500* Description.....: Record layout for HOLTYPE-FILE, the holiday
000600*                  (leave) type reference table - ANNUAL, SICK,
000700*                  UNPAID, and so on.  Read-only reference data;
000800*                  loaded whole into HOL3000/HOL1001 working
000900*                  storage and searched by HTY-ID.
001000*****************************************************************
001100* CHANGE LOG
001200* 03-22-91  RTC  ORIGINAL COPYBOOK, HOLIDAY SYSTEM CUTOVER
001300*****************************************************************
001400 01  HOL-TYPE-RECORD.
001500*    HOLIDAY TYPE ID, SEARCH KEY
001600     05  HTY-ID                      PIC 9(04).
001700     05  HTY-NAME                    PIC X(20).
001800     05  HTY-DESC                    PIC X(60).
